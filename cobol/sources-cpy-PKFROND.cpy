000100* PKFROND.cpybk
000200************************************************************
000300* PKFXROND LINKAGE RECORD - TWO-DECIMAL HALF-UP ROUNDING
000400*
000500* THIS IS THE ONLY ROUNDING ROUTINE IN THE PKF SUITE.  EVERY
000600* PROGRAM THAT HAS TO TURN A RAW FARE AMOUNT INTO SOMETHING
000700* FIT TO POST OR DISPLAY CALLS PKFXROND RATHER THAN CODING
000800* ITS OWN COMPUTE ... ROUNDED.
000900*
001000* HISTORY OF MODIFICATION:
001100* ------------------------------------------------------------
001200* TAG    DEV     DATE       DESCRIPTION
001300* ------------------------------------------------------------
001400* PKF001 RSOUZA  14/02/1989 INITIAL VERSION.
001500* ------------------------------------------------------------
001600*
001700 01  WK-C-PKFROND-RECORD.
001800     05  WK-N-ROND-I-RAW-AMOUNT    PIC S9(7)V9(4) COMP-3.
001900*                       AMOUNT TO BE ROUNDED, 4 DECIMALS IN
002000     05  WK-N-ROND-O-ROUNDED-AMOUNT PIC S9(5)V9(2) COMP-3.
002100*                       AMOUNT ROUNDED HALF-UP TO 2 DECIMALS
002200     05  FILLER                    PIC X(05) VALUE SPACES.
002300*
002400 01  WK-C-PKFROND-DIGITS-X REDEFINES WK-C-PKFROND-RECORD.
002500     05  WK-C-ROND-RAW-DIGITS-X    PIC X(06).
002600     05  WK-C-ROND-OUT-DIGITS-X    PIC X(04).
002700     05  FILLER                    PIC X(05).
002800*                       RAW PACKED-BYTE OVERLAY OF BOTH AMOUNTS,
002900*                       KEPT FOR PARITY WITH THE OTHER LINKAGE
003000*                       RECORDS - NOT USED BY THE RATING RUN
003050*                       TODAY.
