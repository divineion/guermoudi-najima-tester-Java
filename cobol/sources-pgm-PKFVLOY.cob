000100************************************************************
000200 IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     PKFVLOY.
000500 AUTHOR.         R SOUZA.
000600 INSTALLATION.   GARAGE OPERATIONS - BATCH SYSTEMS.
000700 DATE-WRITTEN.   14 FEB 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE - THE LOYALTY AND
001200*               POSTING ORCHESTRATION FOR ONE TICKET.  IT
001300*               DECIDES THE WELCOME-BACK AND DISCOUNT FLAGS
001400*               FROM THE VEHICLE'S PRIOR-USE COUNT, CALLS
001500*               PKFVCALC TO DO THE ACTUAL FARE MATH, AND CALLS
001600*               PKFXROND TO ROUND THE RESULT BEFORE HANDING IT
001700*               BACK TO THE BATCH DRIVER FOR POSTING.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*
002300*-----------------------------------------------------------------
002400* TAG    DEV     DATE        DESCRIPTION                          *
002500*-----------------------------------------------------------------
002600* PKF001 RSOUZA  14/02/1989 - INITIAL VERSION.                    PKF001  
002700* PKF005 RSOUZA  19/07/1991 - SEPARATED WELCOME THRESHOLD (4)     PKF005  
002800*                              FROM DISCOUNT THRESHOLD (5) - WERE PKF005  
002900*                              BOTH WIRED TO THE SAME CONSTANT,   PKF005  
003000*                              CUSTOMER SERVICE REPORTED THE      PKF005  
003100*                              WELCOME MESSAGE WAS FIRING ONE     PKF005  
003200*                              VISIT TOO LATE.                    PKF005  
003300* PKF011 MTAN     09/02/1996 - NO LONGER ROUND A FARE COMING BACK PKF011  
003400*                              INVALID FROM PKFVCALC.             PKF011  
003500* Y2K01  DLEONG   18/09/1998 - YEAR 2000 REVIEW - NO DATE MATH IN Y2K01   
003600*                              THIS ROUTINE, NOTHING TO CHANGE.   Y2K01   
003700* PKF014 RSOUZA   03/09/2024 - DISCOUNT THRESHOLD RAISED 3 TO 5,  PKF014  
003800*                              SEE PKFRATE - NO CODE CHANGE HERE, PKF014  
003900*                              COMPARE IS AGAINST THE CONSTANT.   PKF014  
004000*-----------------------------------------------------------------
004100*
004200 EJECT
004300************************************************************
004400 ENVIRONMENT DIVISION.
004500************************************************************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                   C01 IS TOP-OF-FORM
005100                   UPSI-3 IS UPSI-SWITCH-3
005200                     ON  STATUS IS U3-ON
005300                     OFF STATUS IS U3-OFF.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800************************************************************
005900 DATA DIVISION.
006000************************************************************
006100 FILE SECTION.
006200*
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM PKFVLOY   **".
006700*
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900     COPY PKFRATE.
007000*
007100 01  WK-C-LOY-WORK-AREA.
007200     05  WK-N-LOY-CTR                PIC S9(5) COMP VALUE ZERO.
007300     05  WK-C-LOY-DISCOUNT-FLAG-WK   PIC X(01) VALUE "N".
007310     05  FILLER                      PIC X(01).
007400*
007500* --------- WORKING COPY OF THE RATING ENGINE PARAMETER ---------*
007600     COPY PKFCALC.
007700*
007800* --------- WORKING COPY OF THE ROUNDING UTILITY PARAMETER ------*
007900     COPY PKFROND.
008000*
008100****************
008200 LINKAGE SECTION.
008300****************
008400     COPY PKFLOY.
008500     EJECT
009000*******************************************
009100 PROCEDURE DIVISION USING WK-C-PKFLOY-RECORD.
009200*******************************************
009300 MAIN-MODULE.
009400     PERFORM A000-INITIALIZE-OUTPUT
009500        THRU A099-INITIALIZE-OUTPUT-EX.
009600     PERFORM B000-SET-LOYALTY-FLAGS
009700        THRU B099-SET-LOYALTY-FLAGS-EX.
009800     PERFORM B100-ISSUE-WELCOME-MESSAGE
009900        THRU B199-ISSUE-WELCOME-MESSAGE-EX.
010000     PERFORM B200-CALL-RATING-ENGINE
010100        THRU B299-CALL-RATING-ENGINE-EX.
010200     PERFORM B300-ISSUE-THANKYOU-MESSAGE
010300        THRU B399-ISSUE-THANKYOU-MESSAGE-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z999-END-PROGRAM-ROUTINE-EX.
010600     EXIT PROGRAM.
010700*
010800*-----------------------------------------------------------------
010900 A000-INITIALIZE-OUTPUT.
011000*-----------------------------------------------------------------
011100     ADD 1                           TO WK-N-LOY-CTR.
011200     MOVE "N"                        TO WK-C-LOY-O-VALID-FLAG
011300                                         WK-C-LOY-O-DISCOUNT-APPLIED
011400                                         WK-C-LOY-O-FREE-STAY
011500                                         WK-C-LOY-O-WELCOME-MSG-FLAG
011600                                         WK-C-LOY-O-THANKYOU-MSG-FLAG.
011700     MOVE "Y"                        TO WK-C-LOY-O-VALID-FLAG.
011800     MOVE SPACES                     TO WK-C-LOY-O-REASON-CD.
011900     MOVE ZERO                       TO WK-N-LOY-O-FARE-AMOUNT.
012000 A099-INITIALIZE-OUTPUT-EX.
012100     EXIT.
012200*
012300*-----------------------------------------------------------------
012400 B000-SET-LOYALTY-FLAGS.
012500*-----------------------------------------------------------------
012600*    RULE 4 - WELCOME-BACK THRESHOLD, >= 4 PRIOR USES
012700     IF  WK-N-LOY-I-PRIOR-USE-COUNT >= WK-N-PKFRATE-MIN-WELCOME
012800         MOVE "Y"                    TO WK-C-LOY-O-WELCOME-MSG-FLAG
012900     ELSE
013000         MOVE "N"                    TO WK-C-LOY-O-WELCOME-MSG-FLAG
013100     END-IF.
013200*    RULE 5 - DISCOUNT-ELIGIBILITY THRESHOLD, >= 5 PRIOR USES -
013300*    DISTINCT FROM, AND ONE HIGHER THAN, THE WELCOME THRESHOLD
013400     IF  WK-N-LOY-I-PRIOR-USE-COUNT >= WK-N-PKFRATE-MIN-FREQUENT
013500         MOVE "Y"                    TO WK-C-LOY-DISCOUNT-FLAG-WK
013600     ELSE
013700         MOVE "N"                    TO WK-C-LOY-DISCOUNT-FLAG-WK
013800     END-IF.
013900 B099-SET-LOYALTY-FLAGS-EX.
014000     EXIT.
014100*
014200*-----------------------------------------------------------------
014300 B100-ISSUE-WELCOME-MESSAGE.
014400*-----------------------------------------------------------------
014500*    INFORMATIONAL ONLY - DOES NOT CHANGE THE FARE (RULE 4).
014600*    SET BEFORE THE TICKET IS EVEN VALIDATED, SAME AS THE ENTRY
014700*    EVENT IN THE ORIGINAL SOURCE HAD NO FARE TO VALIDATE YET.
014800     IF  WK-C-LOY-O-WELCOME-MSG-FLAG = "Y"
014900         DISPLAY "PKFVLOY - WELCOME BACK - VEHICLE "
015000             WK-C-LOY-I-VEHICLE-REG
015100             " - LOYALTY DISCOUNT MAY APPLY ON EXIT"
015200     END-IF.
015300 B199-ISSUE-WELCOME-MESSAGE-EX.
015400     EXIT.
015500*
015600*-----------------------------------------------------------------
015700 B200-CALL-RATING-ENGINE.
015800*-----------------------------------------------------------------
015900     MOVE WK-C-LOY-I-TKT-ID          TO WK-C-CALC-I-TKT-ID.
016000     MOVE WK-C-LOY-I-PARKING-TYPE    TO WK-C-CALC-I-PARKING-TYPE.
016100     MOVE WK-C-LOY-I-SPOT-ID         TO WK-C-CALC-I-SPOT-ID.
016200     MOVE WK-C-LOY-I-IN-TIME         TO WK-C-CALC-I-IN-TIME.
016300     MOVE WK-C-LOY-I-OUT-TIME        TO WK-C-CALC-I-OUT-TIME.
016400     MOVE WK-C-LOY-DISCOUNT-FLAG-WK  TO WK-C-CALC-I-DISCOUNT-FLAG.
016500*
016600     CALL "PKFVCALC" USING WK-C-PKFCALC-RECORD.
016700*
016800     MOVE WK-C-CALC-O-VALID-FLAG     TO WK-C-LOY-O-VALID-FLAG.
016900     MOVE WK-C-CALC-O-REASON-CD      TO WK-C-LOY-O-REASON-CD.
017000     MOVE WK-C-CALC-O-FREE-STAY      TO WK-C-LOY-O-FREE-STAY.
017100     MOVE WK-C-CALC-O-DISCOUNT-APPLIED
017200                                     TO WK-C-LOY-O-DISCOUNT-APPLIED.
017300*
017400     IF  WK-C-LOY-O-VALID-FLAG = "Y"
017500*        RULE 6 - DISPLAY ROUNDING IS A SEPARATE STEP FROM THE
017600*        DISCOUNT ARITHMETIC IN PKFVCALC
017700         MOVE WK-N-CALC-O-FARE-RAW   TO WK-N-ROND-I-RAW-AMOUNT
017800         CALL "PKFXROND" USING WK-C-PKFROND-RECORD
017900         MOVE WK-N-ROND-O-ROUNDED-AMOUNT
018000                                     TO WK-N-LOY-O-FARE-AMOUNT
018100     ELSE
018200         MOVE ZERO                   TO WK-N-LOY-O-FARE-AMOUNT
018300     END-IF.
018400 B299-CALL-RATING-ENGINE-EX.
018500     EXIT.
018600*
018700*-----------------------------------------------------------------
018800 B300-ISSUE-THANKYOU-MESSAGE.
018900*-----------------------------------------------------------------
019000*    "THANK YOU FOR YOUR LOYALTY" FIRES ON THE RAW >= 5 PRIOR-USE
019100*    THRESHOLD (RULE 5), NOT ON WK-C-LOY-O-DISCOUNT-APPLIED - A
019150*    FREQUENT USER WHOSE STAY CAME BACK A FREE-STAY STILL GETS
019160*    THANKED EVEN THOUGH PKFVCALC FORCED THE DISCOUNT FLAG OFF.
019200     IF  WK-C-LOY-O-VALID-FLAG = "Y"
019300         AND WK-C-LOY-DISCOUNT-FLAG-WK = "Y"
019400         MOVE "Y"                    TO WK-C-LOY-O-THANKYOU-MSG-FLAG
019500         DISPLAY "PKFVLOY - THANK YOU FOR YOUR LOYALTY - VEHICLE "
019600             WK-C-LOY-I-VEHICLE-REG
019700     ELSE
019800         MOVE "N"                    TO WK-C-LOY-O-THANKYOU-MSG-FLAG
019900     END-IF.
020000 B399-ISSUE-THANKYOU-MESSAGE-EX.
020100     EXIT.
020200*
020300*-----------------------------------------------------------------
020400 Z000-END-PROGRAM-ROUTINE.
020500*-----------------------------------------------------------------
020600     CONTINUE.
020700 Z999-END-PROGRAM-ROUTINE-EX.
020800     EXIT.
