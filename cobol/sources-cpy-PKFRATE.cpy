000100* PKFRATE.cpybk
000200************************************************************
000300* FARE RATE TABLE - PARKING FARE SUBSYSTEM
000400*
000500* ONE COPY OF THIS TABLE IS LOADED INTO WORKING-STORAGE BY
000600* EVERY PROGRAM IN THE PKF SUITE THAT NEEDS A RATE OR A
000700* LOYALTY THRESHOLD.  VALUES ARE COMPILE-TIME CONSTANTS - THIS
000800* IS NOT AN EXTERNAL FILE, THERE IS NO TABLE MAINTENANCE
000900* TRANSACTION FOR IT.  A RATE CHANGE MEANS A RECOMPILE.
001000*
001100* HISTORY OF MODIFICATION:
001200* ------------------------------------------------------------
001300* TAG    DEV     DATE       DESCRIPTION
001400* ------------------------------------------------------------
001500* PKF001 RSOUZA  14/02/1989 INITIAL VERSION - RATES TAKEN FROM
001600*                           THE GARAGE OPERATIONS RATE CARD
001700*                           EFFECTIVE 02/1989.
001800* PKF014 RSOUZA  03/09/2024 RAISED RATE-MIN-USES-FOR-FREQUENT
001900*                           FROM 003 TO 005 PER MARKETING
002000*                           REQUEST MKT-REQ-0447 - LOYALTY TIER
002100*                           WAS TRIGGERING TOO EARLY.
002200* ------------------------------------------------------------
002300*
002400 01  WK-C-PKFRATE-TABLE.
002500     05  WK-N-PKFRATE-CAR-HOUR       PIC 9(1)V9(2) VALUE 1.50.
002600*                       CAR - PER HOUR RATE
002700     05  WK-N-PKFRATE-BIKE-HOUR      PIC 9(1)V9(2) VALUE 1.00.
002800*                       BIKE - PER HOUR RATE
002900     05  WK-N-PKFRATE-DISCOUNT-PCT   PIC 9(1)V9(2) VALUE 0.95.
003000*                       FREQUENT USER DISCOUNT MULTIPLIER
003100     05  WK-N-PKFRATE-MIN-FREQUENT   PIC 9(3)      VALUE 005.
003200*                       MIN PRIOR USES TO DISCOUNT FARE ON EXIT
003300     05  WK-N-PKFRATE-MIN-WELCOME    PIC 9(3)      VALUE 004.
003400*                       MIN PRIOR USES TO SHOW WELCOME MSG
003500     05  FILLER                      PIC X(10) VALUE SPACES.
003600*
003700 01  WK-C-PKFRATE-BY-TYPE REDEFINES WK-C-PKFRATE-TABLE.
003800     05  WK-N-PKFRATE-VEHICLE-HOUR OCCURS 2 TIMES
003900                                   PIC 9(1)V9(2).
004000     05  FILLER                      PIC X(19).
004100*                       TABLE-VIEW OF THE TWO PER-HOUR RATES,
004200*                       SUBSCRIPT 1 = CAR, SUBSCRIPT 2 = BIKE -
004300*                       KEPT FOR PARITY WITH THE OTHER RATE
004400*                       TABLES IN THIS SHOP - NOT USED BY THE
004500*                       RATING RUN TODAY.
