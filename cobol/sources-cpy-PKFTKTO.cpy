000100* PKFTKTO.cpybk
000200************************************************************
000300* TICKET-OUT RECORD - OUTPUT OF THE PARKING FARE RATING RUN
000400*
000500* ONE RECORD WRITTEN FOR EVERY TICKET-IN RECORD THAT PASSES
000600* VALIDATION.  REJECTED TICKETS GO TO PKFTKTR INSTEAD - SEE
000700* THAT COPYBOOK.
000800*
000900* HISTORY OF MODIFICATION:
001000* ------------------------------------------------------------
001100* TAG    DEV     DATE       DESCRIPTION
001200* ------------------------------------------------------------
001300* PKF001 RSOUZA  14/02/1989 INITIAL VERSION.
001400* ------------------------------------------------------------
001500*
001600 01  PKFTKTO-RECORD.
001700     05  TKT-ID                  PIC 9(9).
001800*                       TICKET IDENTIFIER, COPIED FROM INPUT
001900     05  TKT-VEHICLE-REG-NBR     PIC X(10).
002000*                       VEHICLE REG NBR, COPIED FROM INPUT
002100     05  TKT-FARE-AMOUNT         PIC S9(5)V9(2).
002200*                       FARE CHARGED, 2 DECIMALS, ROUNDED
002300*                       HALF-UP BY PKFXROND
002400     05  TKT-DISCOUNT-APPLIED    PIC X(1).
002500*                       "Y" IF THE FREQUENT-USER DISCOUNT WAS
002600*                       APPLIED TO THIS FARE, ELSE "N"
002700     05  TKT-FREE-STAY           PIC X(1).
002800*                       "Y" IF DURATION WAS UNDER 30 MINUTES
002900*                       AND THE FARE WAS WAIVED, ELSE "N"
003000     05  FILLER                  PIC X(12) VALUE SPACES.
003100*
003200 01  PKFTKTO-FARE-EDIT-X REDEFINES PKFTKTO-RECORD.
003300     05  FILLER                  PIC X(19).
003400     05  TKT-FARE-DOLLARS-X      PIC 9(5).
003500     05  TKT-FARE-CENTS-X        PIC 9(2).
003600     05  FILLER                  PIC X(14).
003700*                       UNSIGNED DOLLARS/CENTS VIEW OF
003800*                       TKT-FARE-AMOUNT, KEPT FOR PARITY WITH
003900*                       THE OTHER TICKET TABLES IN THIS SHOP -
003950*                       NOT USED BY THE RATING RUN TODAY.
004000*
004100 01  PKFTKTO-STATUS-FLAGS-X REDEFINES PKFTKTO-RECORD.
004200     05  FILLER                  PIC X(26).
004300     05  TKT-STATUS-FLAGS-X      PIC X(02).
004400     05  FILLER                  PIC X(12).
004500*                       DISCOUNT-APPLIED / FREE-STAY FLAGS AS
004600*                       ONE TWO-BYTE CODE, KEPT FOR PARITY WITH
004700*                       THE OTHER TICKET TABLES IN THIS SHOP -
004750*                       NOT USED BY THE RATING RUN TODAY.
