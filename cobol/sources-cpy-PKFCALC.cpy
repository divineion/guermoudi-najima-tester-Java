000100* PKFCALC.cpybk
000200************************************************************
000300* PKFVCALC LINKAGE RECORD - FARE RATING ENGINE PARAMETER
000400*
000500* PASSED BY PKFVLOY ON EVERY "CALL PKFVCALC" - CARRIES ONE
000600* TICKET IN, ONE COMPUTED FARE BACK OUT.  PKFVCALC DOES NOT
000700* KNOW ABOUT THE LOYALTY PROGRAM - THE DISCOUNT FLAG IS SET BY
000800* THE CALLER, NOT DECIDED IN HERE.
000900*
001000* HISTORY OF MODIFICATION:
001100* ------------------------------------------------------------
001200* TAG    DEV     DATE       DESCRIPTION
001300* ------------------------------------------------------------
001400* PKF001 RSOUZA  14/02/1989 INITIAL VERSION.
001500* ------------------------------------------------------------
001600*
001700 01  WK-C-PKFCALC-RECORD.
001800     05  WK-C-PKFCALC-INPUT.
001900         10  WK-C-CALC-I-TKT-ID        PIC 9(9).
002000         10  WK-C-CALC-I-PARKING-TYPE  PIC X(4).
002100         10  WK-C-CALC-I-SPOT-ID       PIC 9(5).
002200         10  WK-C-CALC-I-IN-TIME       PIC 9(14).
002300         10  WK-C-CALC-I-OUT-TIME      PIC 9(14).
002400         10  WK-C-CALC-I-DISCOUNT-FLAG PIC X(1).
002500*                       "Y" - APPLY THE FREQUENT-USER DISCOUNT
002600*                       SET BY PKFVLOY FROM THE PRIOR-USE COUNT
002700     05  WK-C-PKFCALC-OUTPUT.
002800         10  WK-C-CALC-O-VALID-FLAG    PIC X(1).
002900*                       "Y"/"N" - "N" MEANS REJECT-DO NOT POST
003000         10  WK-C-CALC-O-REASON-CD     PIC X(2).
003100*                       E1/E2/E3 WHEN VALID-FLAG IS "N"
003200         10  WK-N-CALC-O-DURATION-HRS  PIC S9(5)V9(4) COMP-3.
003300*                       ELAPSED HOURS, FRACTIONAL, 4 DECIMALS
003400         10  WK-N-CALC-O-FARE-RAW      PIC S9(7)V9(4) COMP-3.
003500*                       FARE BEFORE THE HALF-UP DISPLAY ROUND,
003600*                       TRUNCATED ARITHMETIC THROUGHOUT
003700         10  WK-C-CALC-O-FREE-STAY     PIC X(1).
003800         10  WK-C-CALC-O-DISCOUNT-APPLIED PIC X(1).
003900     05  FILLER                        PIC X(10) VALUE SPACES.
004000*
004100 01  WK-C-PKFCALC-STATUS-X REDEFINES WK-C-PKFCALC-RECORD.
004200     05  FILLER                        PIC X(47).
004300     05  WK-C-CALC-STATUS-CODE-X       PIC X(3).
004400     05  FILLER                        PIC X(23).
004500*                       VALID-FLAG + REASON-CD AS ONE 3-BYTE
004600*                       RETURN-STATUS CODE, SAME IDEA AS THE
004700*                       XX/A0/A1 CODES RETURNED BY THE OTHER
004800*                       CALLED ROUTINES IN THIS SHOP
