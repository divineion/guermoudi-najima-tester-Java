000100* PKFLOY.cpybk
000200************************************************************
000300* PKFVLOY LINKAGE RECORD - LOYALTY / POSTING ORCHESTRATION
000400*
000500* PASSED BY PKFBATCH ON EVERY "CALL PKFVLOY" - ONE TICKET IN,
000600* EVERYTHING THE RATING RUN NEEDS TO POST AND REPORT BACK OUT.
000700* PKFVLOY DECIDES THE DISCOUNT FLAG AND THE TWO LOYALTY
000800* MESSAGES FROM WK-C-LOY-I-PRIOR-USE-COUNT, THEN CALLS
000900* PKFVCALC FOR THE ACTUAL FARE MATH AND CALLS PKFXROND TO
001000* ROUND THE RESULT FOR POSTING.
001100*
001200* HISTORY OF MODIFICATION:
001300* ------------------------------------------------------------
001400* TAG    DEV     DATE       DESCRIPTION
001500* ------------------------------------------------------------
001600* PKF001 RSOUZA  14/02/1989 INITIAL VERSION.
001700* ------------------------------------------------------------
001800*
001900 01  WK-C-PKFLOY-RECORD.
002000     05  WK-C-PKFLOY-INPUT.
002100         10  WK-C-LOY-I-TKT-ID         PIC 9(9).
002200         10  WK-C-LOY-I-SPOT-ID        PIC 9(5).
002300         10  WK-C-LOY-I-PARKING-TYPE   PIC X(4).
002400         10  WK-C-LOY-I-VEHICLE-REG    PIC X(10).
002500         10  WK-C-LOY-I-IN-TIME        PIC 9(14).
002600         10  WK-C-LOY-I-OUT-TIME       PIC 9(14).
002700         10  WK-N-LOY-I-PRIOR-USE-COUNT PIC 9(3).
002800     05  WK-C-PKFLOY-OUTPUT.
002900         10  WK-C-LOY-O-VALID-FLAG     PIC X(1).
003000         10  WK-C-LOY-O-REASON-CD      PIC X(2).
003100         10  WK-N-LOY-O-FARE-AMOUNT    PIC S9(5)V9(2) COMP-3.
003200*                       FINAL FARE, ROUNDED HALF-UP, READY TO
003300*                       MOVE STRAIGHT TO TKT-FARE-AMOUNT
003400         10  WK-C-LOY-O-DISCOUNT-APPLIED PIC X(1).
003500         10  WK-C-LOY-O-FREE-STAY      PIC X(1).
003600         10  WK-C-LOY-O-WELCOME-MSG-FLAG PIC X(1).
003700*                       "Y" IF THE >= 4 WELCOME-BACK THRESHOLD
003800*                       WAS MET (SET BEFORE VALIDATION RUNS)
003900         10  WK-C-LOY-O-THANKYOU-MSG-FLAG PIC X(1).
004000*                       "Y" IF THE >= 5 DISCOUNT THRESHOLD WAS
004100*                       MET AND THE TICKET WAS VALID
004200     05  FILLER                        PIC X(08) VALUE SPACES.
004300*
004400 01  WK-C-PKFLOY-MSG-FLAGS-X REDEFINES WK-C-PKFLOY-RECORD.
004500     05  FILLER                        PIC X(68).
004600     05  WK-C-LOY-MSG-FLAGS-X          PIC X(02).
004700     05  FILLER                        PIC X(08).
004800*                       WELCOME + THANKYOU FLAGS AS ONE 2-BYTE
004900*                       CODE, KEPT FOR PARITY WITH THE OTHER
005000*                       LINKAGE RECORDS - NOT USED BY THE
005100*                       RATING RUN TODAY.
005150*
005200 01  WK-C-PKFLOY-VEHICLE-X REDEFINES WK-C-PKFLOY-RECORD.
005300     05  FILLER                        PIC X(18).
005400     05  WK-C-LOY-VEHICLE-PREFIX-X     PIC X(02).
005500     05  WK-C-LOY-VEHICLE-SERIAL-X     PIC X(08).
005600     05  FILLER                        PIC X(50).
005700*                       PREFIX/SERIAL VIEW OF THE VEHICLE REG
005800*                       NBR, KEPT FOR PARITY WITH THE OTHER
005900*                       LINKAGE RECORDS - NOT USED BY THE
006000*                       RATING RUN TODAY.
