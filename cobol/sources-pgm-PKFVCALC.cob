000100************************************************************
000200 IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     PKFVCALC.
000500 AUTHOR.         R SOUZA.
000600 INSTALLATION.   GARAGE OPERATIONS - BATCH SYSTEMS.
000700 DATE-WRITTEN.   14 FEB 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE - THE PARKING FARE
001200*               RATING ENGINE.  GIVEN ONE TICKET'S TIMES,
001300*               PARKING TYPE AND A DISCOUNT FLAG ALREADY
001400*               DECIDED BY THE CALLER, IT VALIDATES THE
001500*               TICKET, WORKS OUT THE ELAPSED DURATION AND
001600*               RETURNS A RAW FARE AMOUNT.  THIS ROUTINE KNOWS
001700*               NOTHING ABOUT THE LOYALTY PROGRAM - IT ONLY
001800*               APPLIES THE DISCOUNT FLAG IT IS HANDED.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300*
002400*-----------------------------------------------------------------
002500* TAG    DEV     DATE        DESCRIPTION                          *
002600*-----------------------------------------------------------------
002700* PKF001 RSOUZA  14/02/1989 - INITIAL VERSION.                    PKF001  
002800*                            - VALIDATE, COMPUTE DURATION, BASE   PKF001  
002900*                              FARE, DISCOUNT.                    PKF001  
003000* PKF004 RSOUZA  02/05/1991 - ADD SPOT-ID PRESENCE CHECK (E2) -   PKF004  
003100*                              GATE SYSTEM WAS LETTING SPOTLESS   PKF004  
003200*                              TICKETS THROUGH DURING TESTING.    PKF004  
003300* PKF007 MTAN     11/11/1993 - GPI - JULIAN DAY CALC DID NOT      PKF007  
003400*                              HANDLE A TICKET SPANNING A YEAR    PKF007  
003500*                              BOUNDARY CORRECTLY - REPLACED WITH PKF007  
003600*                              FULL GREGORIAN-TO-JULIAN FORMULA.  PKF007  
003700* PKF011 MTAN     09/02/1996 - CORRECTED DISCOUNT TO SKIP WHEN    PKF011  
003800*                              FREE-STAY, PER RULE 1.             PKF011  
003900* Y2K01  DLEONG   18/09/1998 - YEAR 2000 REVIEW - TKT-IN-TIME AND Y2K01   
004000*                              TKT-OUT-TIME ARE ALREADY FULL      Y2K01   
004100*                              4-DIGIT CCYY ON THIS FILE, NO      Y2K01   
004200*                              WINDOWING LOGIC REQUIRED HERE.     Y2K01   
004300* Y2K02  DLEONG   04/01/1999 - RAN 2000-02-29 TEST TICKET THROUGH Y2K02   
004400*                              THE JULIAN ROUTINE - CORRECT.      Y2K02   
004500* PKF014 RSOUZA   03/09/2024 - RATE-MIN-USES-FOR-FREQUENT MOVED   PKF014  
004600*                              TO PKFRATE, NO CHANGE NEEDED HERE. PKF014  
004700*-----------------------------------------------------------------
004800*
004900 EJECT
005000************************************************************
005100 ENVIRONMENT DIVISION.
005200************************************************************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                   C01 IS TOP-OF-FORM
005800                   UPSI-3 IS UPSI-SWITCH-3
005900                     ON  STATUS IS U3-ON
006000                     OFF STATUS IS U3-OFF.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500************************************************************
006600 DATA DIVISION.
006700************************************************************
006800 FILE SECTION.
006900*
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM PKFVCALC  **".
007400*
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600     COPY PKFRATE.
007700*
007900 01  WK-N-CALC-WORK-AREA COMP.
008000     05  WK-N-CALC-CTR               PIC S9(3) COMP VALUE ZERO.
008010     05  FILLER                      PIC X(01).
008100*
008200 01  WK-C-CALC-TIME-WORK.
008300     05  WK-N-CALC-IN-TIME-WK        PIC 9(14).
008400     05  WK-N-CALC-OUT-TIME-WK       PIC 9(14).
008410     05  FILLER                      PIC X(01).
008500*
008600 01  WK-C-CALC-IN-TIME-BRK REDEFINES WK-C-CALC-TIME-WORK.
008700     05  WK-N-CALC-IN-CCYY           PIC 9(4).
008800     05  WK-N-CALC-IN-MM             PIC 9(2).
008900     05  WK-N-CALC-IN-DD             PIC 9(2).
009000     05  WK-N-CALC-IN-HH             PIC 9(2).
009100     05  WK-N-CALC-IN-MN             PIC 9(2).
009200     05  WK-N-CALC-IN-SS             PIC 9(2).
009300     05  FILLER                      PIC X(15).
009400*                       IN-TIME BROKEN OUT - OUT-TIME HALF OF
009500*                       WK-C-CALC-TIME-WORK IS FILLER HERE
009600*
009700 01  WK-C-CALC-OUT-TIME-BRK REDEFINES WK-C-CALC-TIME-WORK.
009800     05  FILLER                      PIC X(14).
009900     05  WK-N-CALC-OUT-CCYY          PIC 9(4).
010000     05  WK-N-CALC-OUT-MM            PIC 9(2).
010100     05  WK-N-CALC-OUT-DD            PIC 9(2).
010200     05  WK-N-CALC-OUT-HH            PIC 9(2).
010300     05  WK-N-CALC-OUT-MN            PIC 9(2).
010400     05  WK-N-CALC-OUT-SS            PIC 9(2).
010450     05  FILLER                      PIC X(01).
010500*                       OUT-TIME BROKEN OUT
010600*
010700 01  WK-N-CALC-JULIAN-WORK.
010800     05  WK-N-CALC-JUL-Y             PIC S9(5) COMP.
010900     05  WK-N-CALC-JUL-M             PIC S9(5) COMP.
011000     05  WK-N-CALC-JUL-D             PIC S9(5) COMP.
011100     05  WK-N-CALC-JUL-A             PIC S9(5) COMP.
011200     05  WK-N-CALC-JUL-B             PIC S9(9) COMP.
011300     05  WK-N-CALC-JUL-C             PIC S9(9) COMP.
011400     05  WK-N-CALC-JUL-E             PIC S9(9) COMP.
011500     05  WK-N-CALC-JUL-DN            PIC S9(9) COMP.
011510     05  FILLER                      PIC X(01).
011600*
011700 01  WK-N-CALC-ELAPSED-WORK.
011800     05  WK-N-CALC-IN-JULIAN         PIC S9(9) COMP.
011900     05  WK-N-CALC-OUT-JULIAN        PIC S9(9) COMP.
012000     05  WK-N-CALC-IN-SECS           PIC S9(9) COMP.
012100     05  WK-N-CALC-OUT-SECS          PIC S9(9) COMP.
012200     05  WK-N-CALC-ELAPSED-SECS      PIC S9(9) COMP.
012210     05  FILLER                      PIC X(01).
012300*
012400****************
012500 LINKAGE SECTION.
012600****************
012700     COPY PKFCALC.
012800     EJECT
012900********************************************
013000 PROCEDURE DIVISION USING WK-C-PKFCALC-RECORD.
013100********************************************
013200 MAIN-MODULE.
013300     PERFORM A000-INITIALIZE-OUTPUT
013400        THRU A099-INITIALIZE-OUTPUT-EX.
013500     PERFORM A100-VALIDATE-TICKET
013600        THRU A199-VALIDATE-TICKET-EX.
013700     IF  WK-C-CALC-O-VALID-FLAG = "Y"
013800         PERFORM A200-COMPUTE-DURATION
013900            THRU A299-COMPUTE-DURATION-EX
014000         PERFORM A300-COMPUTE-BASE-FARE
014100            THRU A399-COMPUTE-BASE-FARE-EX
014200         PERFORM A400-APPLY-FREQUENT-DISCOUNT
014300            THRU A499-APPLY-FREQUENT-DISCOUNT-EX
014400     END-IF.
014500     PERFORM Z000-END-PROGRAM-ROUTINE
014600        THRU Z999-END-PROGRAM-ROUTINE-EX.
014700     EXIT PROGRAM.
014800*
014900*-----------------------------------------------------------------
015000 A000-INITIALIZE-OUTPUT.
015100*-----------------------------------------------------------------
015200     MOVE "Y"                        TO WK-C-CALC-O-VALID-FLAG.
015300     MOVE SPACES                     TO WK-C-CALC-O-REASON-CD.
015400     MOVE ZERO                       TO WK-N-CALC-O-DURATION-HRS
015500                                         WK-N-CALC-O-FARE-RAW.
015600     MOVE "N"                        TO WK-C-CALC-O-FREE-STAY
015700                                         WK-C-CALC-O-DISCOUNT-APPLIED.
015800 A099-INITIALIZE-OUTPUT-EX.
015900     EXIT.
016000*
016100*-----------------------------------------------------------------
016200 A100-VALIDATE-TICKET.
016300*-----------------------------------------------------------------
016310     ADD 1                           TO WK-N-CALC-CTR.
016400*    RULE 7 - OUT-TIME MISSING (ZERO OR ALL 9'S SENTINEL) OR
016500*    EARLIER THAN IN-TIME IS AN INVALID RECORD
016600     IF  WK-C-CALC-I-OUT-TIME = ZERO
016700         OR WK-C-CALC-I-OUT-TIME = 99999999999999
016800         OR WK-C-CALC-I-OUT-TIME < WK-C-CALC-I-IN-TIME
016900         MOVE "N"                    TO WK-C-CALC-O-VALID-FLAG
017000         MOVE "E1"                   TO WK-C-CALC-O-REASON-CD
017100         GO TO A199-VALIDATE-TICKET-EX
017200     END-IF.
017300*    RULE 7 - PARKING SPOT MUST BE PRESENT
017400     IF  WK-C-CALC-I-SPOT-ID = ZERO
017500         MOVE "N"                    TO WK-C-CALC-O-VALID-FLAG
017600         MOVE "E2"                   TO WK-C-CALC-O-REASON-CD
017700         GO TO A199-VALIDATE-TICKET-EX
017800     END-IF.
017900*    RULE 7 - PARKING TYPE MUST BE CAR OR BIKE
018000     IF  WK-C-CALC-I-PARKING-TYPE NOT = "CAR "
018100         AND WK-C-CALC-I-PARKING-TYPE NOT = "BIKE"
018200         MOVE "N"                    TO WK-C-CALC-O-VALID-FLAG
018300         MOVE "E3"                   TO WK-C-CALC-O-REASON-CD
018400     END-IF.
018500 A199-VALIDATE-TICKET-EX.
018600     EXIT.
018700*
018800*-----------------------------------------------------------------
018900 A200-COMPUTE-DURATION.
019000*-----------------------------------------------------------------
019100     MOVE WK-C-CALC-I-IN-TIME        TO WK-N-CALC-IN-TIME-WK.
019200     MOVE WK-C-CALC-I-OUT-TIME       TO WK-N-CALC-OUT-TIME-WK.
019300*
019400     MOVE WK-N-CALC-IN-CCYY          TO WK-N-CALC-JUL-Y.
019500     MOVE WK-N-CALC-IN-MM            TO WK-N-CALC-JUL-M.
019600     MOVE WK-N-CALC-IN-DD            TO WK-N-CALC-JUL-D.
019700     PERFORM B300-COMPUTE-JULIAN-DAY
019800        THRU B399-COMPUTE-JULIAN-DAY-EX.
019900     MOVE WK-N-CALC-JUL-DN           TO WK-N-CALC-IN-JULIAN.
020000*
020100     MOVE WK-N-CALC-OUT-CCYY         TO WK-N-CALC-JUL-Y.
020200     MOVE WK-N-CALC-OUT-MM           TO WK-N-CALC-JUL-M.
020300     MOVE WK-N-CALC-OUT-DD           TO WK-N-CALC-JUL-D.
020400     PERFORM B300-COMPUTE-JULIAN-DAY
020500        THRU B399-COMPUTE-JULIAN-DAY-EX.
020600     MOVE WK-N-CALC-JUL-DN           TO WK-N-CALC-OUT-JULIAN.
020700*
020800     COMPUTE WK-N-CALC-IN-SECS =
020900         (WK-N-CALC-IN-HH * 3600) + (WK-N-CALC-IN-MN * 60)
021000         + WK-N-CALC-IN-SS.
021100     COMPUTE WK-N-CALC-OUT-SECS =
021200         (WK-N-CALC-OUT-HH * 3600) + (WK-N-CALC-OUT-MN * 60)
021300         + WK-N-CALC-OUT-SS.
021400*
021500     COMPUTE WK-N-CALC-ELAPSED-SECS =
021600         ((WK-N-CALC-OUT-JULIAN - WK-N-CALC-IN-JULIAN) * 86400)
021700         + (WK-N-CALC-OUT-SECS - WK-N-CALC-IN-SECS).
021800*
021900*    RULE 8 - DURATION KEPT TO 4 DECIMAL PLACES, NOT ROUNDED
022000     COMPUTE WK-N-CALC-O-DURATION-HRS =
022100         WK-N-CALC-ELAPSED-SECS / 3600.
022200 A299-COMPUTE-DURATION-EX.
022300     EXIT.
022400*
022500*-----------------------------------------------------------------
022600 A300-COMPUTE-BASE-FARE.
022700*-----------------------------------------------------------------
022800*    RULE 1 - FREE-STAY THRESHOLD, FARE IS EXACTLY 0.00 AND NO
022900*    FURTHER CALCULATION HAPPENS
023000     IF  WK-N-CALC-O-DURATION-HRS < 0.5
023100         MOVE ZERO                   TO WK-N-CALC-O-FARE-RAW
023200         MOVE "Y"                    TO WK-C-CALC-O-FREE-STAY
023300         GO TO A399-COMPUTE-BASE-FARE-EX
023400     END-IF.
023500     MOVE "N"                        TO WK-C-CALC-O-FREE-STAY.
023600*    RULE 2 - PER-HOUR BILLING, FRACTIONAL, NO ROUNDING OF
023700*    DURATION
023800     EVALUATE WK-C-CALC-I-PARKING-TYPE
023900         WHEN "CAR "
024000             COMPUTE WK-N-CALC-O-FARE-RAW =
024100                 WK-N-CALC-O-DURATION-HRS * WK-N-PKFRATE-CAR-HOUR
024200         WHEN "BIKE"
024300             COMPUTE WK-N-CALC-O-FARE-RAW =
024400                 WK-N-CALC-O-DURATION-HRS * WK-N-PKFRATE-BIKE-HOUR
024500     END-EVALUATE.
024600 A399-COMPUTE-BASE-FARE-EX.
024700     EXIT.
024800*
024900*-----------------------------------------------------------------
025000 A400-APPLY-FREQUENT-DISCOUNT.
025100*-----------------------------------------------------------------
025200*    RULE 3 - DISCOUNT APPLIED ONLY WHEN THE CALLER FLAGGED IT,
025300*    AND NEVER ON A FREE-STAY TICKET (RULE 1) - COMPUTE, NOT
025400*    COMPUTE ... ROUNDED, SO THE RESULT TRUNCATES LIKE THE
025500*    SOURCE ARITHMETIC THIS ROUTINE REPLACES
025600     IF  WK-C-CALC-I-DISCOUNT-FLAG = "Y"
025700         AND WK-C-CALC-O-FREE-STAY = "N"
025800         COMPUTE WK-N-CALC-O-FARE-RAW =
025900             WK-N-CALC-O-FARE-RAW * WK-N-PKFRATE-DISCOUNT-PCT
026000         MOVE "Y"                    TO WK-C-CALC-O-DISCOUNT-APPLIED
026100     ELSE
026200         MOVE "N"                    TO WK-C-CALC-O-DISCOUNT-APPLIED
026300     END-IF.
026400 A499-APPLY-FREQUENT-DISCOUNT-EX.
026500     EXIT.
026600*
026700*-----------------------------------------------------------------
026800 B300-COMPUTE-JULIAN-DAY.
026900*-----------------------------------------------------------------
027000*    INTEGER GREGORIAN-TO-JULIAN-DAY-NUMBER CONVERSION - EACH
027100*    COMPUTE BELOW MUST LAND ON AN INTEGER (COMP) FIELD SO THE
027200*    DIVISION TRUNCATES BEFORE THE NEXT TERM USES IT - DO NOT
027300*    COLLAPSE THIS INTO ONE COMPUTE (SEE PKF007 ABOVE).
027400     COMPUTE WK-N-CALC-JUL-A =
027500         (WK-N-CALC-JUL-M - 14) / 12.
027600     COMPUTE WK-N-CALC-JUL-B =
027700         (1461 * (WK-N-CALC-JUL-Y + 4800 + WK-N-CALC-JUL-A)) / 4.
027800     COMPUTE WK-N-CALC-JUL-C =
027900         (367 * (WK-N-CALC-JUL-M - 2 - (WK-N-CALC-JUL-A * 12)))
028000         / 12.
028100     COMPUTE WK-N-CALC-JUL-E =
028200         (3 * ((WK-N-CALC-JUL-Y + 4900 + WK-N-CALC-JUL-A) / 100))
028300         / 4.
028400     COMPUTE WK-N-CALC-JUL-DN =
028500         WK-N-CALC-JUL-D - 32075 + WK-N-CALC-JUL-B
028600         + WK-N-CALC-JUL-C - WK-N-CALC-JUL-E.
028700 B399-COMPUTE-JULIAN-DAY-EX.
028800     EXIT.
028900*
029000*-----------------------------------------------------------------
029100 Z000-END-PROGRAM-ROUTINE.
029200*-----------------------------------------------------------------
029300     CONTINUE.
029400 Z999-END-PROGRAM-ROUTINE-EX.
029500     EXIT.
