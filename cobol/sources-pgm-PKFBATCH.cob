000100************************************************************
000200 IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     PKFBATCH.
000500 AUTHOR.         R SOUZA.
000600 INSTALLATION.   GARAGE OPERATIONS - BATCH SYSTEMS.
000700 DATE-WRITTEN.   14 FEB 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY PARKING FARE RATING RUN.  READS THE
001200*               TICKET-IN EXTRACT FROM THE GATE SYSTEM ONE
001300*               TICKET AT A TIME, CALLS PKFVLOY TO DECIDE THE
001400*               LOYALTY FLAGS AND DRIVE THE RATING ENGINE, AND
001500*               POSTS EACH TICKET TO TICKET-OUT OR, IF IT
001600*               FAILS VALIDATION, TO THE REJECT FILE.  WRITES A
001700*               SINGLE GRAND-TOTAL SUMMARY REPORT AT THE END OF
001800*               THE RUN.  THERE IS NO SORT KEY ON THIS RUN -
001900*               EVERY TICKET IS RATED INDEPENDENTLY.
002000*
002100*    RETURN STATUS:
002200*    0 - RUN COMPLETED, ZERO OR MORE TICKETS MAY BE REJECTED
002300*    4 - OPEN OR CLOSE FILE ERROR, RUN DID NOT COMPLETE
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800*
002900*-----------------------------------------------------------------
003000* TAG    DEV     DATE        DESCRIPTION                          *
003100*-----------------------------------------------------------------
003200* PKF001 RSOUZA  14/02/1989 - INITIAL VERSION.                    PKF001  
003300*                            - OPEN, READ LOOP, CALL PKFVLOY,     PKF001  
003400*                              POST OR REJECT, SUMMARY REPORT.    PKF001  
003500* PKF006 RSOUZA  30/08/1991 - REJECT FILE WAS NOT BEING CLOSED ON PKF006  
003600*                              THE Y900 ABEND PATH - FIXED.       PKF006  
003700* PKF011 MTAN     09/02/1996 - SUMMARY REPORT NOW SHOWS TOTAL     PKF011  
003800*                              FARE AMOUNT, NOT JUST COUNTS -     PKF011  
003900*                              FINANCE ASKED FOR IT FOR THE       PKF011  
004000*                              DAILY RECONCILIATION PACK.         PKF011  
004100* Y2K01  DLEONG   18/09/1998 - YEAR 2000 REVIEW - TICKET-IN DATES Y2K01   
004200*                              ARE FULL 4-DIGIT CCYY, NOTHING TO  Y2K01   
004300*                              CHANGE IN THIS DRIVER.             Y2K01   
004400* PKF013 TJALVIN  22/03/2002 - ADDED WK-N-TOT-REJECTED TO THE     PKF013  
004500*                              SUMMARY REPORT - OPERATIONS WANTED PKF013  
004600*                              THE REJECT COUNT WITHOUT HAVING TO PKF013  
004700*                              COUNT LINES IN THE REJECT FILE.    PKF013  
004800* PKF018 RSOUZA   11/06/2024 - NO LOGIC CHANGE - RECOMPILED AFTER PKF018  
004900*                              THE PKFRATE DISCOUNT THRESHOLD     PKF018  
005000*                              MOVE, REQUEST MKT-REQ-0447.        PKF018  
005100*-----------------------------------------------------------------
005200*
005300 EJECT
005400************************************************************
005500 ENVIRONMENT DIVISION.
005600************************************************************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   C01 IS TOP-OF-FORM
006200                   UPSI-0 IS UPSI-SWITCH-0
006300                     ON  STATUS IS U0-ON
006400                     OFF STATUS IS U0-OFF.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PKFTICKI ASSIGN TO DATABASE-PKFTICKI
006900            ORGANIZATION IS SEQUENTIAL
007000     FILE STATUS IS WK-C-FILE-STATUS.
007100     SELECT PKFTICKO ASSIGN TO DATABASE-PKFTICKO
007200            ORGANIZATION IS SEQUENTIAL
007300     FILE STATUS IS WK-C-FILE-STATUS.
007400     SELECT PKFREJCT ASSIGN TO DATABASE-PKFREJCT
007500            ORGANIZATION IS SEQUENTIAL
007600     FILE STATUS IS WK-C-FILE-STATUS.
007700     SELECT PKFSUMRY ASSIGN TO DATABASE-PKFSUMRY
007800            ORGANIZATION IS SEQUENTIAL
007900     FILE STATUS IS WK-C-FILE-STATUS.
008000*
008100************************************************************
008200 DATA DIVISION.
008300************************************************************
008400 FILE SECTION.
008500*
008600 FD  PKFTICKI
008700     LABEL RECORDS ARE OMITTED
008800 DATA RECORD IS PKFTKTI-RECORD.
008900     COPY PKFTKTI.
009000*
009100 FD  PKFTICKO
009200     LABEL RECORDS ARE OMITTED
009300 DATA RECORD IS PKFTKTO-RECORD.
009400     COPY PKFTKTO.
009500*
009600 FD  PKFREJCT
009700     LABEL RECORDS ARE OMITTED
009800 DATA RECORD IS PKFTKTR-RECORD.
009900     COPY PKFTKTR.
010000*
010100 FD  PKFSUMRY
010200     LABEL RECORDS ARE OMITTED
010300 DATA RECORD IS PKFSUMRY-LINE.
010400 01  PKFSUMRY-LINE                   PIC X(80).
010500*
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                          PIC X(24)        VALUE
010900     "** PROGRAM PKFBATCH  **".
011000*
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200 01  WK-C-FILE-STATUS-AREA.
011300     05  WK-C-FILE-STATUS            PIC X(02).
011400         88  WK-C-SUCCESSFUL                     VALUE "00".
011500         88  WK-C-END-OF-FILE                    VALUE "10".
011600         88  WK-C-RECORD-NOT-FOUND               VALUE "23".
011610     05  FILLER                      PIC X(01).
011700*
011800 01  WK-C-SWITCH-AREA.
011900     05  WS-EOF-TICKET-IN            PIC X(01) VALUE "N".
012000         88  WS-EOF-TICKET-IN-YES              VALUE "Y".
012010     05  FILLER                      PIC X(01).
012100*
012200 01  WK-N-BATCH-TOTALS COMP.
012300     05  WK-N-TOT-READ               PIC S9(7) COMP VALUE ZERO.
012400     05  WK-N-TOT-POSTED             PIC S9(7) COMP VALUE ZERO.
012500     05  WK-N-TOT-REJECTED           PIC S9(7) COMP VALUE ZERO.
012600     05  WK-N-TOT-FREE-STAY          PIC S9(7) COMP VALUE ZERO.
012700     05  WK-N-TOT-DISCOUNT           PIC S9(7) COMP VALUE ZERO.
012710     05  FILLER                      PIC X(01).
012800*
012900 01  WK-N-TOT-FARE-AMOUNT            PIC S9(9)V9(2) COMP-3
013000                                     VALUE ZERO.
013100*
013200* --------- WORKING COPY OF THE ORCHESTRATOR PARAMETER ---------*
013300     COPY PKFLOY.
013400*
013500 01  WK-C-SUMMARY-LINE-1.
013600     05  FILLER                      PIC X(80) VALUE
013700         "PKFBATCH - PARKING FARE RATING RUN - SUMMARY REPORT".
013800*
013900 01  WK-C-SUMMARY-LINE-2.
014000     05  FILLER                      PIC X(28) VALUE
014100         "TICKETS READ .............. ".
014200     05  WK-N-SUM-READ-ED            PIC ZZZ,ZZ9.
014300     05  FILLER                      PIC X(45) VALUE SPACES.
014400*
014500 01  WK-C-SUMMARY-LINE-3.
014600     05  FILLER                      PIC X(28) VALUE
014700         "TICKETS POSTED ............ ".
014800     05  WK-N-SUM-POSTED-ED          PIC ZZZ,ZZ9.
014900     05  FILLER                      PIC X(45) VALUE SPACES.
015000*
015100 01  WK-C-SUMMARY-LINE-4.
015200     05  FILLER                      PIC X(28) VALUE
015300         "TICKETS REJECTED .......... ".
015400     05  WK-N-SUM-REJECTED-ED        PIC ZZZ,ZZ9.
015500     05  FILLER                      PIC X(45) VALUE SPACES.
015600*
015700 01  WK-C-SUMMARY-LINE-5.
015800     05  FILLER                      PIC X(28) VALUE
015900         "FREE-STAY TICKETS ......... ".
016000     05  WK-N-SUM-FREE-STAY-ED       PIC ZZZ,ZZ9.
016100     05  FILLER                      PIC X(44) VALUE SPACES.
016200*
016300 01  WK-C-SUMMARY-LINE-6.
016400     05  FILLER                      PIC X(28) VALUE
016500         "DISCOUNT-APPLIED TICKETS .. ".
016600     05  WK-N-SUM-DISCOUNT-ED        PIC ZZZ,ZZ9.
016700     05  FILLER                      PIC X(44) VALUE SPACES.
016800*
016900 01  WK-C-SUMMARY-LINE-7.
017000     05  FILLER                      PIC X(28) VALUE
017100         "TOTAL FARE AMOUNT ......... ".
017200     05  WK-N-SUM-FARE-ED            PIC ZZZ,ZZZ,ZZ9.99.
017300     05  FILLER                      PIC X(39) VALUE SPACES.
017400*
017500 01  WK-C-SUMMARY-LINES-ALT REDEFINES WK-C-SUMMARY-LINE-7.
017600     05  FILLER                      PIC X(28).
017700     05  WK-C-SUM-FARE-EDIT-X        PIC X(14).
017800     05  FILLER                      PIC X(39).
017900*                       CHARACTER-ONLY ALIAS OF THE EDITED
018000*                       FARE TOTAL, USED WHEN THE REPORT IS
018100*                       SPOOLED TO THE OPERATOR CONSOLE AS WELL
018200*                       AS WRITTEN TO PKFSUMRY
018300*
018400****************
018500 LINKAGE SECTION.
018600****************
018700*    NONE - THIS IS THE TOP-LEVEL BATCH DRIVER
018800*
019000*************************
019100 PROCEDURE DIVISION.
019200*************************
019300 MAIN-MODULE.
019400     PERFORM A000-OPEN-FILES
019500        THRU A099-OPEN-FILES-EX.
019600     PERFORM B100-PROCESS-TICKET-FILE
019700        THRU B199-PROCESS-TICKET-FILE-EX
019800        UNTIL WS-EOF-TICKET-IN-YES.
019900     PERFORM C000-WRITE-SUMMARY-REPORT
020000        THRU C099-WRITE-SUMMARY-REPORT-EX.
020100     PERFORM Z000-END-PROGRAM-ROUTINE
020200        THRU Z999-END-PROGRAM-ROUTINE-EX.
020300     STOP RUN.
020400*
020500*-----------------------------------------------------------------
020600 A000-OPEN-FILES.
020700*-----------------------------------------------------------------
020800     OPEN INPUT PKFTICKI.
020900     IF  NOT WK-C-SUCCESSFUL
021000         DISPLAY "PKFBATCH - OPEN FILE ERROR - PKFTICKI"
021100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021200         GO TO Y900-ABNORMAL-TERMINATION
021300     END-IF.
021400     OPEN OUTPUT PKFTICKO.
021500     IF  NOT WK-C-SUCCESSFUL
021600         DISPLAY "PKFBATCH - OPEN FILE ERROR - PKFTICKO"
021700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021800         GO TO Y900-ABNORMAL-TERMINATION
021900     END-IF.
022000     OPEN OUTPUT PKFREJCT.
022100     IF  NOT WK-C-SUCCESSFUL
022200         DISPLAY "PKFBATCH - OPEN FILE ERROR - PKFREJCT"
022300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022400         GO TO Y900-ABNORMAL-TERMINATION
022500     END-IF.
022600     OPEN OUTPUT PKFSUMRY.
022700     IF  NOT WK-C-SUCCESSFUL
022800         DISPLAY "PKFBATCH - OPEN FILE ERROR - PKFSUMRY"
022900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023000         GO TO Y900-ABNORMAL-TERMINATION
023100     END-IF.
023200     MOVE "N"                        TO WS-EOF-TICKET-IN.
023300     PERFORM B200-READ-TICKET-IN
023400        THRU B299-READ-TICKET-IN-EX.
023500 A099-OPEN-FILES-EX.
023600     EXIT.
023700*
023800*-----------------------------------------------------------------
023900 B100-PROCESS-TICKET-FILE.
024000*-----------------------------------------------------------------
024100     PERFORM B300-PROCESS-ONE-TICKET
024200        THRU B399-PROCESS-ONE-TICKET-EX.
024300     PERFORM B200-READ-TICKET-IN
024400        THRU B299-READ-TICKET-IN-EX.
024500 B199-PROCESS-TICKET-FILE-EX.
024600     EXIT.
024700*
024800*-----------------------------------------------------------------
024900 B200-READ-TICKET-IN.
025000*-----------------------------------------------------------------
025100     READ PKFTICKI
025200         AT END
025300             MOVE "Y"                TO WS-EOF-TICKET-IN
025400         NOT AT END
025500             ADD 1                   TO WK-N-TOT-READ
025600     END-READ.
025700 B299-READ-TICKET-IN-EX.
025800     EXIT.
025900*
026000*-----------------------------------------------------------------
026100 B300-PROCESS-ONE-TICKET.
026200*-----------------------------------------------------------------
026300     MOVE TKT-ID OF PKFTKTI-RECORD   TO WK-C-LOY-I-TKT-ID.
026400     MOVE TKT-PARKING-SPOT-ID        TO WK-C-LOY-I-SPOT-ID.
026500     MOVE TKT-PARKING-TYPE           TO WK-C-LOY-I-PARKING-TYPE.
026600     MOVE TKT-VEHICLE-REG-NBR OF PKFTKTI-RECORD
026610                                     TO WK-C-LOY-I-VEHICLE-REG.
026700     MOVE TKT-IN-TIME                TO WK-C-LOY-I-IN-TIME.
026800     MOVE TKT-OUT-TIME               TO WK-C-LOY-I-OUT-TIME.
026900     MOVE TKT-PRIOR-USE-COUNT        TO WK-N-LOY-I-PRIOR-USE-COUNT.
027000*
027100     CALL "PKFVLOY" USING WK-C-PKFLOY-RECORD.
027200*
027300     IF  WK-C-LOY-O-VALID-FLAG = "Y"
027400         PERFORM B400-WRITE-TICKET-OUT
027500            THRU B499-WRITE-TICKET-OUT-EX
027600     ELSE
027700         PERFORM B450-WRITE-REJECT
027800            THRU B459-WRITE-REJECT-EX
027900     END-IF.
028000 B399-PROCESS-ONE-TICKET-EX.
028100     EXIT.
028200*
028300*-----------------------------------------------------------------
028400 B400-WRITE-TICKET-OUT.
028500*-----------------------------------------------------------------
028600     MOVE TKT-ID OF PKFTKTI-RECORD   TO TKT-ID OF PKFTKTO-RECORD.
028700     MOVE TKT-VEHICLE-REG-NBR OF PKFTKTI-RECORD TO
028800         TKT-VEHICLE-REG-NBR OF PKFTKTO-RECORD.
028900     MOVE WK-N-LOY-O-FARE-AMOUNT     TO
029000         TKT-FARE-AMOUNT OF PKFTKTO-RECORD.
029100     MOVE WK-C-LOY-O-DISCOUNT-APPLIED TO
029200         TKT-DISCOUNT-APPLIED OF PKFTKTO-RECORD.
029300     MOVE WK-C-LOY-O-FREE-STAY       TO
029400         TKT-FREE-STAY OF PKFTKTO-RECORD.
029500     WRITE PKFTKTO-RECORD.
029600     ADD 1                           TO WK-N-TOT-POSTED.
029700     PERFORM B600-ACCUMULATE-TOTALS
029800        THRU B699-ACCUMULATE-TOTALS-EX.
029900 B499-WRITE-TICKET-OUT-EX.
030000     EXIT.
030100*
030200*-----------------------------------------------------------------
030300 B450-WRITE-REJECT.
030400*-----------------------------------------------------------------
030500     MOVE TKT-ID OF PKFTKTI-RECORD   TO TKT-REJECT-ID.
030600     MOVE WK-C-LOY-O-REASON-CD       TO TKT-REJECT-REASON-CD.
030700     EVALUATE WK-C-LOY-O-REASON-CD
030800         WHEN "E1"
030900             MOVE "OUT-TIME MISSING OR BEFORE IN-TIME"
031000                                     TO TKT-REJECT-REASON-TEXT
031100         WHEN "E2"
031200             MOVE "PARKING SPOT NOT PRESENT ON TICKET"
031300                                     TO TKT-REJECT-REASON-TEXT
031400         WHEN "E3"
031500             MOVE "PARKING TYPE NOT CAR OR BIKE"
031600                                     TO TKT-REJECT-REASON-TEXT
031700         WHEN OTHER
031800             MOVE "UNKNOWN VALIDATION FAILURE"
031900                                     TO TKT-REJECT-REASON-TEXT
032000     END-EVALUATE.
032100     WRITE PKFTKTR-RECORD.
032200     ADD 1                           TO WK-N-TOT-REJECTED.
032300 B459-WRITE-REJECT-EX.
032400     EXIT.
032500*
032600*-----------------------------------------------------------------
032700 B600-ACCUMULATE-TOTALS.
032800*-----------------------------------------------------------------
032900     IF  WK-C-LOY-O-FREE-STAY = "Y"
033000         ADD 1                       TO WK-N-TOT-FREE-STAY
033100     END-IF.
033200     IF  WK-C-LOY-O-DISCOUNT-APPLIED = "Y"
033300         ADD 1                       TO WK-N-TOT-DISCOUNT
033400     END-IF.
033500     ADD WK-N-LOY-O-FARE-AMOUNT      TO WK-N-TOT-FARE-AMOUNT.
033600 B699-ACCUMULATE-TOTALS-EX.
033700     EXIT.
033800*
033900*-----------------------------------------------------------------
034000 C000-WRITE-SUMMARY-REPORT.
034100*-----------------------------------------------------------------
034200     MOVE WK-N-TOT-READ              TO WK-N-SUM-READ-ED.
034300     MOVE WK-N-TOT-POSTED            TO WK-N-SUM-POSTED-ED.
034400     MOVE WK-N-TOT-REJECTED          TO WK-N-SUM-REJECTED-ED.
034500     MOVE WK-N-TOT-FREE-STAY         TO WK-N-SUM-FREE-STAY-ED.
034600     MOVE WK-N-TOT-DISCOUNT          TO WK-N-SUM-DISCOUNT-ED.
034700     MOVE WK-N-TOT-FARE-AMOUNT       TO WK-N-SUM-FARE-ED.
034800*
034900     MOVE WK-C-SUMMARY-LINE-1        TO PKFSUMRY-LINE.
035000     WRITE PKFSUMRY-LINE.
035100     MOVE WK-C-SUMMARY-LINE-2        TO PKFSUMRY-LINE.
035200     WRITE PKFSUMRY-LINE.
035300     MOVE WK-C-SUMMARY-LINE-3        TO PKFSUMRY-LINE.
035400     WRITE PKFSUMRY-LINE.
035500     MOVE WK-C-SUMMARY-LINE-4        TO PKFSUMRY-LINE.
035600     WRITE PKFSUMRY-LINE.
035700     MOVE WK-C-SUMMARY-LINE-5        TO PKFSUMRY-LINE.
035800     WRITE PKFSUMRY-LINE.
035900     MOVE WK-C-SUMMARY-LINE-6        TO PKFSUMRY-LINE.
036000     WRITE PKFSUMRY-LINE.
036100     MOVE WK-C-SUMMARY-LINE-7        TO PKFSUMRY-LINE.
036200     WRITE PKFSUMRY-LINE.
036300     DISPLAY WK-C-SUMMARY-LINE-1.
036400     DISPLAY WK-C-SUMMARY-LINE-7.
036500 C099-WRITE-SUMMARY-REPORT-EX.
036600     EXIT.
036700*
036800*-----------------------------------------------------------------
036900 Y900-ABNORMAL-TERMINATION.
037000*-----------------------------------------------------------------
037100     SET UPSI-SWITCH-0 TO ON.
037200     PERFORM Z000-END-PROGRAM-ROUTINE.
037300     MOVE 4 TO RETURN-CODE.
037400     STOP RUN.
037500*
037600*-----------------------------------------------------------------
037700 Z000-END-PROGRAM-ROUTINE.
037800*-----------------------------------------------------------------
037900     CLOSE PKFTICKI PKFTICKO PKFREJCT PKFSUMRY.
038000     IF  NOT WK-C-SUCCESSFUL
038100         DISPLAY "PKFBATCH - CLOSE FILE ERROR"
038200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038300     END-IF.
038400 Z999-END-PROGRAM-ROUTINE-EX.
038500     EXIT.
