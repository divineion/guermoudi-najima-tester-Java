000100* PKFTKTI.cpybk
000200************************************************************
000300* TICKET-IN RECORD - INPUT TO THE PARKING FARE RATING RUN
000400*
000500* ONE RECORD PER COMPLETED PARKING TICKET.  FILE IS A FIXED
000600* WIDTH LINE-SEQUENTIAL TEXT FILE BUILT BY THE GARAGE'S
000700* ENTRY/EXIT GATE SYSTEM - NOT A DATABASE EXTRACT, SO THERE IS
000800* NO EXTERNALLY-DESCRIBED-KEY ON THIS ONE.
000900*
001000* HISTORY OF MODIFICATION:
001100* ------------------------------------------------------------
001200* TAG    DEV     DATE       DESCRIPTION
001300* ------------------------------------------------------------
001400* PKF001 RSOUZA  14/02/1989 INITIAL VERSION.
001500* PKF009 TJALVIN 02/06/2024 ADDED TKT-PRIOR-USE-COUNT - LOYALTY
001600*                           PROGRAM NOW FEEDS THE 30-DAY USE
001700*                           COUNT IN ON THE INBOUND EXTRACT SO
001800*                           THE RATING RUN DOES NOT HAVE TO GO
001900*                           BACK TO THE VEHICLE HISTORY FILE.
002000* ------------------------------------------------------------
002100*
002200 01  PKFTKTI-RECORD.
002300     05  TKT-ID                  PIC 9(9).
002400*                       TICKET IDENTIFIER
002500     05  TKT-PARKING-SPOT-ID     PIC 9(5).
002600*                       PARKING SPOT ASSIGNED TO THIS TICKET
002700     05  TKT-PARKING-TYPE        PIC X(4).
002800*                       "CAR " OR "BIKE"
002900     05  TKT-VEHICLE-REG-NBR     PIC X(10).
003000*                       VEHICLE LICENSE PLATE NUMBER
003100     05  TKT-IN-TIME             PIC 9(14).
003200*                       IN-TIME, YYYYMMDDHHMMSS
003300     05  TKT-OUT-TIME            PIC 9(14).
003400*                       OUT-TIME, YYYYMMDDHHMMSS - ALL 9'S OR
003500*                       ALL ZERO MEANS THE VEHICLE HAS NOT YET
003600*                       EXITED (SEE PKFVCALC A100-VALIDATE-
003700*                       TICKET, THIS FAILS VALIDATION HERE).
003800     05  TKT-PRIOR-USE-COUNT     PIC 9(3).
003900*                       COMPLETED PRIOR TICKETS, SAME VEHICLE,
004000*                       TRAILING 30 DAYS
004100     05  FILLER                  PIC X(21) VALUE SPACES.
004200*
004300 01  PKFTKTI-IN-TIME-X REDEFINES PKFTKTI-RECORD.
004400     05  FILLER                  PIC X(28).
004500     05  TKT-IN-DATE-X.
004600         10  TKT-IN-CCYY-X       PIC 9(4).
004700         10  TKT-IN-MM-X         PIC 9(2).
004800         10  TKT-IN-DD-X         PIC 9(2).
004900     05  TKT-IN-TIME-OF-DAY-X.
005000         10  TKT-IN-HH-X         PIC 9(2).
005100         10  TKT-IN-MN-X         PIC 9(2).
005200         10  TKT-IN-SS-X         PIC 9(2).
005300     05  FILLER                  PIC X(38).
005400*                       DATE/TIME-OF-DAY VIEW OF TKT-IN-TIME
005500*
005600 01  PKFTKTI-OUT-TIME-X REDEFINES PKFTKTI-RECORD.
005700     05  FILLER                  PIC X(42).
005800     05  TKT-OUT-DATE-X.
005900         10  TKT-OUT-CCYY-X      PIC 9(4).
006000         10  TKT-OUT-MM-X        PIC 9(2).
006100         10  TKT-OUT-DD-X        PIC 9(2).
006200     05  TKT-OUT-TIME-OF-DAY-X.
006300         10  TKT-OUT-HH-X        PIC 9(2).
006400         10  TKT-OUT-MN-X        PIC 9(2).
006500         10  TKT-OUT-SS-X        PIC 9(2).
006600     05  FILLER                  PIC X(24).
006700*                       DATE/TIME-OF-DAY VIEW OF TKT-OUT-TIME
006800*
006900 01  PKFTKTI-ID-SPLIT-X REDEFINES PKFTKTI-RECORD.
007000     05  TKT-ID-CENTURY-X        PIC 9(1).
007100     05  TKT-ID-SERIAL-X         PIC 9(8).
007200     05  FILLER                  PIC X(71).
007300*                       CENTURY-DIGIT / SERIAL VIEW OF TKT-ID,
007400*                       KEPT FOR PARITY WITH THE OTHER TICKET
007500*                       TABLES IN THIS SHOP - NOT USED BY THE
007600*                       RATING RUN TODAY.
