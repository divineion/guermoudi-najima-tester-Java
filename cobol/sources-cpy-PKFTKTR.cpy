000100* PKFTKTR.cpybk
000200************************************************************
000300* TICKET-REJECT RECORD - TICKETS FAILING PKFVCALC VALIDATION
000400*
000500* REASON CODES:
000600*   E1 - OUT-TIME MISSING OR EARLIER THAN IN-TIME
000700*   E2 - PARKING SPOT NOT PRESENT ON THE TICKET
000800*   E3 - PARKING TYPE NOT "CAR " OR "BIKE"
000900*
001000* HISTORY OF MODIFICATION:
001100* ------------------------------------------------------------
001200* TAG    DEV     DATE       DESCRIPTION
001300* ------------------------------------------------------------
001400* PKF001 RSOUZA  14/02/1989 INITIAL VERSION.
001500* ------------------------------------------------------------
001600*
001700 01  PKFTKTR-RECORD.
001800     05  TKT-REJECT-ID           PIC 9(9).
001900*                       TICKET IDENTIFIER OF THE REJECTED
002000*                       RECORD
002100     05  TKT-REJECT-REASON-CD    PIC X(2).
002200*                       E1/E2/E3 - SEE ABOVE
002300     05  TKT-REJECT-REASON-TEXT  PIC X(40).
002400*                       SHORT DESCRIPTION FOR THE OPERATOR
002500     05  FILLER                  PIC X(27) VALUE SPACES.
002600*
002700 01  PKFTKTR-AUDIT-KEY-X REDEFINES PKFTKTR-RECORD.
002800     05  TKT-REJECT-AUDIT-KEY.
002900         10  TKT-REJECT-AUDIT-ID    PIC 9(9).
003000         10  TKT-REJECT-AUDIT-CD    PIC X(2).
003100     05  FILLER                     PIC X(67).
003200*                       ID + REASON CODE AS ONE AUDIT-TRAIL KEY
003300*
003400 01  PKFTKTR-REASON-TABLE-X REDEFINES PKFTKTR-RECORD.
003500     05  FILLER                     PIC X(11).
003600     05  TKT-REJECT-REASON-WORDS-X.
003700         10  TKT-REJECT-WORD-X  OCCURS 8 TIMES
003800                                PIC X(5).
003900     05  FILLER                     PIC X(27).
004000*                       WORD-BROKEN VIEW OF THE REASON TEXT,
004100*                       KEPT FOR PARITY WITH THE AUDIT-KEY VIEW
004200*                       ABOVE - NOT USED BY THE RATING RUN TODAY
