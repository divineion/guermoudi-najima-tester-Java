000100************************************************************
000200 IDENTIFICATION DIVISION.
000300************************************************************
000400 PROGRAM-ID.     PKFXROND.
000500 AUTHOR.         R SOUZA.
000600 INSTALLATION.   GARAGE OPERATIONS - BATCH SYSTEMS.
000700 DATE-WRITTEN.   14 FEB 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE ROUNDS A MONETARY AMOUNT TO TWO
001200*               DECIMAL PLACES, HALF-UP (E.G. 1.005 BECOMES
001300*               1.01).  IT IS THE ONLY PLACE IN THE PKF SUITE
001400*               THAT DOES THIS - EVERY OTHER ROUTINE CALLS IN
001500*               HERE RATHER THAN CODING ITS OWN ROUNDED MATH.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000*
002100*-----------------------------------------------------------------
002200* TAG    DEV     DATE        DESCRIPTION                          *
002300*-----------------------------------------------------------------
002400* PKF001 RSOUZA  14/02/1989 - INITIAL VERSION.                    PKF001  
002500* PKF011 MTAN     09/02/1996 - ADDED THE UPSI-3 TRACE SWITCH -    PKF011  
002600*                              NEEDED TO PROVE TO AUDIT THAT A    PKF011  
002700*                              1.005 FARE ROUNDS TO 1.01, NOT     PKF011  
002800*                              1.00.                              PKF011  
002900* Y2K01  DLEONG   18/09/1998 - YEAR 2000 REVIEW - NO DATE FIELDS  Y2K01   
003000*                              IN THIS ROUTINE, NOTHING TO CHANGE.Y2K01   
003025* PKF015 RSOUZA   03/09/2024 - ADDED THE TWO CHARACTER-VIEW       PKF015  
003050*                              REDEFINES OF WK-C-ROND-TRACE-LINE  PKF015  
003075*                              FOR PARITY WITH THE OTHER PKF      PKF015  
003085*                              LINKAGE TABLES - NO LOGIC CHANGE,  PKF015  
003090*                              NEITHER IS WIRED TO A CALLER YET.  PKF015  
003100*-----------------------------------------------------------------
003200*
003300 EJECT
003400************************************************************
003500 ENVIRONMENT DIVISION.
003600************************************************************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   C01 IS TOP-OF-FORM
004200                   UPSI-3 IS UPSI-SWITCH-3
004300                     ON  STATUS IS U3-ON
004400                     OFF STATUS IS U3-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900************************************************************
005000 DATA DIVISION.
005100************************************************************
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM PKFXROND  **".
005800*
005900 01  WK-N-ROND-WORK-AREA.
006000     05  WK-N-ROND-CTR               PIC S9(5) COMP VALUE ZERO.
006010     05  FILLER                      PIC X(01).
006100*
006200 01  WK-C-ROND-TRACE-LINE.
006300     05  FILLER                      PIC X(17) VALUE
006400         "PKFXROND - RAW = ".
006500     05  WK-C-ROND-TRACE-RAW         PIC ---9,999.9999.
006600     05  FILLER                      PIC X(13) VALUE
006700         " - ROUNDED = ".
006800     05  WK-C-ROND-TRACE-ROUNDED     PIC ---9,999.99.
006900*
007000 01  WK-C-ROND-TRACE-ALT REDEFINES WK-C-ROND-TRACE-LINE.
007100     05  WK-C-ROND-TRACE-ALT-MSG     PIC X(30).
007200     05  FILLER                      PIC X(24).
007300*                       SHORT-FORM VIEW OF THE TRACE LINE -
007400*                       HEADING TEXT ONLY, USED WHEN UPSI-3 IS
007500*                       ON BUT THE AMOUNTS THEMSELVES ARE BEING
007600*                       WRITTEN TO A SEPARATE AUDIT FILE
007700*
007800 01  WK-C-ROND-AMOUNTS-ALT REDEFINES WK-C-ROND-TRACE-LINE.
007900     05  FILLER                      PIC X(17).
008000     05  WK-C-ROND-AMOUNTS-RAW-X     PIC X(13).
008100     05  FILLER                      PIC X(13).
008200     05  WK-C-ROND-AMOUNTS-RND-X     PIC X(11).
008300*                       CHARACTER-ONLY VIEW OF THE TWO EDITED
008400*                       AMOUNTS ON THE TRACE LINE, NO LABELS
008500*
008600****************
008700 LINKAGE SECTION.
008800****************
008900     COPY PKFROND.
009000     EJECT
009100*********************************************
009200 PROCEDURE DIVISION USING WK-C-PKFROND-RECORD.
009300*********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-ROUND-AMOUNT
009600        THRU A099-ROUND-AMOUNT-EX.
009700     PERFORM Z000-END-PROGRAM-ROUTINE
009800        THRU Z999-END-PROGRAM-ROUTINE-EX.
009900     EXIT PROGRAM.
010000*
010100*-----------------------------------------------------------------
010200 A000-ROUND-AMOUNT.
010300*-----------------------------------------------------------------
010400     ADD 1                           TO WK-N-ROND-CTR.
010500*    RULE 6 - HALF-UP ROUNDING TO 2 DECIMALS - THE COBOL
010600*    ROUNDED PHRASE ROUNDS AWAY FROM ZERO ON A HALFWAY VALUE,
010700*    WHICH IS HALF-UP FOR THE NON-NEGATIVE FARES THIS ROUTINE
010800*    EVER SEES.
010900     COMPUTE WK-N-ROND-O-ROUNDED-AMOUNT ROUNDED =
011000         WK-N-ROND-I-RAW-AMOUNT.
011100     IF  U3-ON
011200         MOVE WK-N-ROND-I-RAW-AMOUNT TO WK-C-ROND-TRACE-RAW
011300         MOVE WK-N-ROND-O-ROUNDED-AMOUNT
011400                                     TO WK-C-ROND-TRACE-ROUNDED
011500         DISPLAY WK-C-ROND-TRACE-LINE
011600     END-IF.
011700 A099-ROUND-AMOUNT-EX.
011800     EXIT.
011900*
012000*-----------------------------------------------------------------
012100 Z000-END-PROGRAM-ROUTINE.
012200*-----------------------------------------------------------------
012300     CONTINUE.
012400 Z999-END-PROGRAM-ROUTINE-EX.
012500     EXIT.
